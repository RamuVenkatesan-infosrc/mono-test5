000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. POSTTRN.
000300 AUTHOR. D HALVORSEN.
000400 INSTALLATION. PBS - FINANCIAL SYSTEMS DIV.
000500 DATE-WRITTEN. 06/30/87.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
000800*****************************************************************
000900*    PROGRAM.......  POSTTRN  (post-transactions.cbl)
001000*    PURPOSE.......  DAILY ACCOUNT TRANSACTION POSTING RUN.
001100*                    READS THE ACCOUNT MASTER AND THE DAY'S
001200*                    TRANSACTION FILE, VALIDATES EACH TRANSACTION,
001300*                    POSTS DEPOSITS/WITHDRAWALS/TRANSFERS AGAINST
001400*                    AN IN-STORAGE COPY OF THE MASTER, WRITES A
001500*                    POSTED-OR-REJECTED RECORD FOR EACH INPUT
001600*                    TRANSACTION, AND AT END OF RUN REWRITES THE
001700*                    MASTER AND PRINTS THE POSTING SUMMARY REPORT.
001800*    REPLACES......  NOTHING - THIS IS THE FIRST RELEASE OF THE
001900*                    POSTING ENGINE FOR THE ACCOUNTS PROJECT.
002000*
002100*    CHANGE LOG
002200*    ----------------------------------------------------------
002300*    87-06-30 DH   ORIGINAL PROGRAM.  REQUEST AP-0041.
002400*    87-09-02 DH   CORRECTED INSUFFICIENT-FUNDS TEST - BALANCE
002500*                  WAS BEING COMPARED BEFORE THE TABLE ENTRY WAS
002600*                  LOCATED.  REQUEST AP-0058.
002700*    89-01-30 DH   ADDED SUMMARY REPORT PRINTING (321-324).
002800*                  REQUEST AP-0102.
002900*    91-11-04 MKT  ADDED CURRENCY-MISMATCH CHECK (REASON 05) FOR
003000*                  THE FOREIGN CURRENCY PROJECT.  REQUEST
003100*                  CR-1991-228.
003200*    93-10-08 BK   GRAND TOTAL AND REJECT COUNT LINES ADDED TO
003300*                  THE REPORT SO OPERATIONS NO LONGER RE-RUNS A
003400*                  SEPARATE TOTALS JOB.  REQUEST CR-1993-201.
003500*    94-05-02 BK   WIDENED TXN-DESC ON THE TRANSACTION FILE.
003600*                  REQUEST CR-1994-066.
003700*    95-07-19 MKT  ADDED PST-RELATED-ACCT SO A TRANSFER'S TWO
003800*                  POSTED RECORDS TIE TOGETHER ON THE REPORT.
003900*                  REQUEST CR-1995-144.
004000*    97-03-11 BK   CONVERTED ACCOUNT TABLE SEARCH FROM A SCAN
004100*                  LOOP TO SEARCH ALL (BINARY SEARCH) - MASTER
004200*                  FILE HAD GROWN PAST 600 ACCOUNTS AND THE
004300*                  NIGHTLY RUN WAS MISSING ITS WINDOW.  REQUEST
004400*                  CR-1997-019.
004500*    98-09-14 RJP  Y2K REMEDIATION REVIEW.  NO WINDOWED DATE
004600*                  FIELDS IN THIS PROGRAM - RUN DATE IS 6-DIGIT
004700*                  YYMMDD, DISPLAY ONLY, NOT USED IN ANY
004800*                  COMPARISON OR ARITHMETIC.  NO CHANGE REQUIRED.
004900*                  REQUEST Y2K-0317.
005000*    99-02-08 RJP  ERROR-TRACE WORKSTORAGE RE-KEYED OFF FILE
005100*                  STATUS (COPYLIB-ERRWKSTG.CPY).  REQUEST
005200*                  CR-1999-031.
005300*    02-06-17 LKS  CLOSED A WINDOW WHERE A TRANSFER TO A TARGET
005400*                  ACCOUNT EQUAL TO THE SOURCE ACCOUNT WAS
005500*                  ACCEPTED - NOW REJECTED REASON 06.  REQUEST
005600*                  CR-2002-084.
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS VALID-TXN-CODE IS 'D' 'W' 'T'.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ACCOUNT-MASTER-IN ASSIGN TO ACCTIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS ACCTIN-FS.
006800 
006900     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS TRANFILE-FS.
007200 
007300     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTOUT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS ACCTOUT-FS.
007600 
007700     SELECT POSTED-TXN-FILE ASSIGN TO POSTFILE
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS POSTFILE-FS.
008000 
008100     SELECT SUMMARY-REPORT ASSIGN TO RPTFILE
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS RPTFILE-FS.
008400 
008500 DATA DIVISION.
008600 FILE SECTION.
008700*    ACCOUNT MASTER, READ SIDE.  SAME COPYLIB MEMBER AS THE
008800*    WRITE SIDE BELOW - ACCT-ID/ACCT-BALANCE/ETC MUST BE
008900*    QUALIFIED (OF ACCT-MASTER-REC-IN / OF ACCT-MASTER-REC-OUT)
009000*    ANYWHERE BOTH RECORDS ARE IN SCOPE.
009100 FD  ACCOUNT-MASTER-IN.
009200 01  ACCT-MASTER-REC-IN.
009300     COPY COPYLIB-ACCTMAST.
009400 
009500 FD  TRANSACTION-FILE.
009600 01  TRAN-REC.
009700     COPY COPYLIB-TXNREQ.
009800 
009900*    ACCOUNT MASTER, WRITE SIDE.  REWRITTEN FROM THE IN-STORAGE
010000*    TABLE AT END OF RUN, SAME ORDER AS THE INPUT MASTER.
010100 FD  ACCOUNT-MASTER-OUT.
010200 01  ACCT-MASTER-REC-OUT.
010300     COPY COPYLIB-ACCTMAST.
010400 
010500 FD  POSTED-TXN-FILE.
010600 01  PST-TXN-REC.
010700     COPY COPYLIB-PSTTXN.
010800 
010900 FD  SUMMARY-REPORT.
011000 01  RPT-PRINT-LINE                 PIC X(132).
011100 
011200 WORKING-STORAGE SECTION.
011300*    FILE STATUS FIELDS - ONE 77-LEVEL ITEM PER SELECT, NOT
011400*    GROUPED, PER THE Y2K-ERA STANDARDS REVIEW OF 98-09-14.
011500 77  ACCTIN-FS                      PIC X(02) VALUE SPACE.
011600     88  ACCTIN-SUCCESSFUL                  VALUE '00'.
011700 77  TRANFILE-FS                    PIC X(02) VALUE SPACE.
011800     88  TRANFILE-SUCCESSFUL                VALUE '00'.
011900 77  ACCTOUT-FS                     PIC X(02) VALUE SPACE.
012000     88  ACCTOUT-SUCCESSFUL                 VALUE '00'.
012100 77  POSTFILE-FS                    PIC X(02) VALUE SPACE.
012200     88  POSTFILE-SUCCESSFUL                VALUE '00'.
012300 77  RPTFILE-FS                     PIC X(02) VALUE SPACE.
012400     88  RPTFILE-SUCCESSFUL                 VALUE '00'.
012500 
012600*    RUN SWITCHES.
012700 77  WS-EOF-TRAN-SW                 PIC X(01) VALUE 'N'.
012800     88  EOF-TRAN                           VALUE 'Y'.
012900 77  WS-EOF-ACCT-SW                 PIC X(01) VALUE 'N'.
013000     88  EOF-ACCT                           VALUE 'Y'.
013100 77  WS-VALID-TXN-SW                PIC X(01) VALUE 'Y'.
013200     88  VALID-TXN                          VALUE 'Y'.
013300 77  WS-SOURCE-FOUND-SW             PIC X(01) VALUE 'N'.
013400     88  SOURCE-FOUND                       VALUE 'Y'.
013500 77  WS-TARGET-FOUND-SW             PIC X(01) VALUE 'N'.
013600     88  TARGET-FOUND                       VALUE 'Y'.
013700 
013800*    REJECT REASON AND LOOKUP SCRATCH FIELDS.
013900 77  WS-REASON-CODE                 PIC X(02) VALUE SPACE.
014000 77  WS-SEARCH-KEY                  PIC X(10) VALUE SPACE.
014100 77  WS-TARGET-KEY                  PIC X(10) VALUE SPACE.
014200 
014300*    RUN COUNTERS AND TABLE SIZE - COMP PER SHOP STANDARD.
014400 77  WS-ACCT-TABLE-COUNT            PIC S9(04) COMP VALUE ZERO.
014500 77  WS-TRAN-READ-COUNT             PIC S9(07) COMP VALUE ZERO.
014600 77  WS-ACCT-READ-COUNT             PIC S9(07) COMP VALUE ZERO.
014700 77  WS-POSTED-COUNT                PIC S9(07) COMP VALUE ZERO.
014800 77  WS-REJECTED-COUNT              PIC S9(07) COMP VALUE ZERO.
014900 
015000*    RUN DATE - 6-DIGIT YYMMDD, DISPLAY ONLY (SEE Y2K NOTE IN
015100*    THE CHANGE LOG ABOVE).  REDEFINED FOR THE RUN-DATE LINE
015200*    ON THE SUMMARY REPORT TRAILER.
015300 01  WS-RUN-DATE-GROUP.
015400     05  WS-RUN-DATE                PIC 9(06) VALUE ZERO.
015500     05  FILLER                     PIC X(12) VALUE SPACE.
015600 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-GROUP.
015700     05  WS-RUN-YY                  PIC 9(02).
015800     05  WS-RUN-MM                  PIC 9(02).
015900     05  WS-RUN-DD                  PIC 9(02).
016000     05  FILLER                     PIC X(12) VALUE SPACE.
016100 
016200*    IN-STORAGE ACCOUNT TABLE.  LOADED ASCENDING BY ACCOUNT ID
016300*    (120-LOAD-ACCOUNT-TABLE) AND SEARCHED BY SEARCH ALL (BINARY
016400*    SEARCH - SEE THE 97-03-11 CHANGE LOG ENTRY ABOVE).  FIELD
016500*    NAMES ARE PREFIXED WT- RATHER THAN COPIED FROM COPYLIB-
016600*    ACCTMAST.CPY BECAUSE THE COPYBOOK'S FIELDS ARE CODED AT
016700*    THE 05 LEVEL AND WON'T NEST UNDER AN OCCURS ITEM THAT IS
016800*    ITSELF A 05 - THE PER-ACCOUNT ACTIVITY TOTALS ARE CARRIED
016900*    RIGHT IN THE TABLE ENTRY SO THE CONTROL-BREAK REPORT NEVER
017000*    NEEDS A SECOND, PARALLEL TABLE.
017100 01  WS-ACCOUNT-TABLE.
017200     05  WS-ACCOUNT-ENTRY OCCURS 1000 TIMES
017300             ASCENDING KEY IS WT-ACCT-ID
017400             INDEXED BY IX-SRC-ACCT IX-TGT-ACCT.
017500         10  WT-ACCT-ID             PIC X(10).
017600         10  WT-CUST-ID             PIC X(10).
017700         10  WT-ACCT-TYPE           PIC X(01).
017800             88  WT-TYPE-SAVINGS            VALUE 'S'.
017900             88  WT-TYPE-CHECKING           VALUE 'C'.
018000         10  WT-ACCT-STATUS         PIC X(01).
018100             88  WT-STATUS-ACTIVE           VALUE 'A'.
018200             88  WT-STATUS-INACTIVE         VALUE 'I'.
018300         10  WT-ACCT-BALANCE        PIC S9(11)V99.
018400         10  WT-BALANCE-X REDEFINES WT-ACCT-BALANCE
018500                                    PIC X(13).
018600         10  WT-ACCT-CURRENCY       PIC X(03).
018700         10  WT-ACTIVITY-SW         PIC X(01) VALUE 'N'.
018800             88  WT-HAD-ACTIVITY            VALUE 'Y'.
018900         10  WT-DEP-TOTAL           PIC S9(09)V99 COMP-3
019000                                    VALUE ZERO.
019100         10  WT-WDR-TOTAL           PIC S9(09)V99 COMP-3
019200                                    VALUE ZERO.
019300         10  WT-TIN-TOTAL           PIC S9(09)V99 COMP-3
019400                                    VALUE ZERO.
019500         10  WT-TOUT-TOTAL          PIC S9(09)V99 COMP-3
019600                                    VALUE ZERO.
019700         10  FILLER                 PIC X(20).
019800 
019900*    GRAND TOTALS ACROSS ALL ACCOUNTS, FOR THE TRAILER LINE.
020000 01  WS-GRAND-TOTALS.
020100     05  WS-GRAND-DEP-TOTAL         PIC S9(11)V99 COMP-3
020200                                    VALUE ZERO.
020300     05  WS-GRAND-WDR-TOTAL         PIC S9(11)V99 COMP-3
020400                                    VALUE ZERO.
020500     05  WS-GRAND-TIN-TOTAL         PIC S9(11)V99 COMP-3
020600                                    VALUE ZERO.
020700     05  WS-GRAND-TOUT-TOTAL        PIC S9(11)V99 COMP-3
020800                                    VALUE ZERO.
020900     05  WS-GRAND-BAL-TOTAL         PIC S9(11)V99 COMP-3
021000                                    VALUE ZERO.
021100     05  FILLER                     PIC X(30) VALUE SPACE.
021200*    96-02-14 BK - WS-GRAND-TOTALS-X GIVES THE OPERATOR CONSOLE A
021300*    RAW DUMP VIEW OF THE FIVE GRAND-TOTAL ACCUMULATORS WHEN A
021400*    RECONCILIATION QUESTION COMES IN FROM OPERATIONS BEFORE THE
021500*    REPORT HAS PRINTED - A DISPLAY OF THE COMP-3 FIELDS THEMSELVES
021600*    SHOWS NOTHING READABLE ON THE CONSOLE (REQUEST CR-1996-011).
021700 01  WS-GRAND-TOTALS-X REDEFINES WS-GRAND-TOTALS
021800                                    PIC X(65).
021900 
022000*    REPORT LINE WORK AREAS - MOVED TO RPT-PRINT-LINE BEFORE
022100*    EACH WRITE.  SEE COPYLIB-RPTLINES.CPY.
022200 01  WS-REPORT-LINES.
022300     COPY COPYLIB-RPTLINES.
022400 
022500*    ERROR TRACE WORKING STORAGE - SEE COPYLIB-ERRWKSTG.CPY.
022600     COPY COPYLIB-ERRWKSTG.
022700 
022800 PROCEDURE DIVISION.
022900*****************************************************************
023000*    MAIN LINE.
023100*
023200*    THREE STEPS, NO MORE - OPEN AND LOAD, THEN DRIVE THE
023300*    TRANSACTION FILE TO EOF ONE RECORD AT A TIME, THEN CLOSE
023400*    OUT THE RUN.  KEEP IT THIS FLAT SO THE NEXT PROGRAMMER CAN
023500*    SEE THE WHOLE SHAPE OF THE JOB FROM THIS ONE PARAGRAPH.
023600*****************************************************************
023700 000-POST-TRANSACTIONS.
023800*    THE TRANSACTION LOOP BELOW TESTS EOF-TRAN, NOT A RECORD
023900*    COUNT, SO THIS PROGRAM NEVER NEEDS TO KNOW IN ADVANCE HOW
024000*    MANY TRANSACTIONS ARE ON THE FILE - THE FILE ITSELF SAYS
024100*    WHEN IT IS DONE.
024200     PERFORM 100-INITIALIZE THRU 100-INITIALIZE-EXIT
024300     PERFORM 200-PROCESS-TRANSACTIONS THRU
024400             200-PROCESS-TRANSACTIONS-EXIT
024500         UNTIL EOF-TRAN
024600     PERFORM 300-TERMINATE THRU 300-TERMINATE-EXIT
024700     STOP RUN.
024800 000-POST-TRANSACTIONS-EXIT.
024900     EXIT.
025000
025100*****************************************************************
025200*    100-SERIES - OPEN FILES, LOAD THE ACCOUNT TABLE, PRIME THE
025300*    TRANSACTION READ-AHEAD.
025400*
025500*    THE TABLE LOAD HAS TO FINISH BEFORE THE FIRST TRANSACTION
025600*    IS READ, OR 215-LOOKUP-ACCOUNTS BELOW WOULD BE SEARCHING AN
025700*    EMPTY TABLE.  THAT IS WHY 100-INITIALIZE PERFORMS THE LOAD
025800*    (120-) BEFORE PRIMING THE READ-AHEAD (210-), NOT THE OTHER
025900*    ORDER.
026000*****************************************************************
026100 100-INITIALIZE.
026200*    RUN DATE IS FOR THE DISPLAY LINE AND THE OPERATOR LOG ONLY -
026300*    SEE THE Y2K NOTE IN THE HEADER CHANGE LOG.  NOTHING IN THIS
026400*    PROGRAM COMPARES OR CALCULATES ON IT.
026500     ACCEPT WS-RUN-DATE FROM DATE
026600     PERFORM 110-OPEN-ALL-FILES THRU 110-OPEN-ALL-FILES-EXIT
026700     PERFORM 120-LOAD-ACCOUNT-TABLE THRU
026800             120-LOAD-ACCOUNT-TABLE-EXIT
026900     PERFORM 210-READ-NEXT-TRANSACTION THRU
027000             210-READ-NEXT-TRANSACTION-EXIT.
027100 100-INITIALIZE-EXIT.
027200     EXIT.
027300
027400*    IF EITHER INPUT FILE WON'T OPEN THERE IS NOTHING FOR THIS
027500*    RUN TO DO - FORCE BOTH EOF SWITCHES ON SO THE MAIN LINE
027600*    FALLS STRAIGHT THROUGH TO 300-TERMINATE AND CLOSES WHATEVER
027700*    DID OPEN, RATHER THAN ABENDING WITH FILES LEFT OPEN.
027800 110-OPEN-ALL-FILES.
027900     OPEN INPUT ACCOUNT-MASTER-IN TRANSACTION-FILE
028000     OPEN OUTPUT ACCOUNT-MASTER-OUT POSTED-TXN-FILE SUMMARY-REPORT
028100*    ONLY THE TWO INPUT FILES ARE TESTED BELOW.  THE THREE
028200*    OUTPUT FILES ARE BRAND NEW ON EVERY RUN (LINE SEQUENTIAL
028300*    OUTPUT ALWAYS CREATES OR TRUNCATES) SO THEY HAVE NOTHING
028400*    TO FAIL ON OPEN THE WAY AN INPUT FILE DOES IF IT IS
028500*    MISSING OR MISCATALOGUED.
028600     IF NOT ACCTIN-SUCCESSFUL OR NOT TRANFILE-SUCCESSFUL
028700         DISPLAY '*** POSTTRN - INPUT FILE OPEN FAILED - RUN'
028800             ' ABORTED'
028900         MOVE '110-OPEN-ALL-FILES' TO WE-PARAGRAPH-ID
029000         MOVE ACCTIN-FS TO WE-FILE-STATUS
029100         MOVE 'ACCOUNT-MASTER-IN' TO WE-FILE-ID
029200         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-ERROR-ROUTINE-EXIT
029300         SET EOF-ACCT TO TRUE
029400         SET EOF-TRAN TO TRUE
029500     END-IF.
029600 110-OPEN-ALL-FILES-EXIT.
029700     EXIT.
029800
029900*    LOADS THE WHOLE ACCOUNT MASTER INTO WS-ACCOUNT-TABLE BEFORE
030000*    THE FIRST TRANSACTION IS EVER READ.  97-03-11 BK - ONCE THE
030100*    MASTER PASSED 600 ACCOUNTS A SEQUENTIAL MATCH AGAINST THE
030200*    TRANSACTION FILE NO LONGER FIT THE NIGHTLY WINDOW, SO THE
030300*    WHOLE MASTER IS HELD IN STORAGE AND PROBED WITH SEARCH ALL
030400*    INSTEAD (SEE 215- BELOW).  1000-ENTRY CAP IS THE SAME LIMIT
030500*    SET IN THE OCCURS CLAUSE IN WORKING-STORAGE.
030600 120-LOAD-ACCOUNT-TABLE.
030700*    TABLE COUNT STARTS AT ZERO EVERY RUN - THERE IS NO CARRY
030800*    FORWARD FROM YESTERDAY, THE WHOLE MASTER IS RELOADED FROM
030900*    SCRATCH EACH TIME THIS PROGRAM RUNS.
031000     MOVE ZERO TO WS-ACCT-TABLE-COUNT
031100     READ ACCOUNT-MASTER-IN
031200         AT END
031300             SET EOF-ACCT TO TRUE
031400     END-READ
031500     PERFORM 121-LOAD-ONE-ACCOUNT THRU 121-LOAD-ONE-ACCOUNT-EXIT
031600         UNTIL EOF-ACCT.
031700 120-LOAD-ACCOUNT-TABLE-EXIT.
031800     EXIT.
031900
032000*    ONE MASTER RECORD BECOMES ONE TABLE ENTRY.  THE FOUR
032100*    ACTIVITY-TOTAL FIELDS (WT-DEP-TOTAL AND ITS THREE NEIGHBORS)
032200*    MUST BE ZEROED HERE AND NOT JUST LEFT TO THE VALUE ZERO
032300*    CLAUSE - THIS PARAGRAPH RUNS ONCE PER ENTRY ON EVERY RUN,
032400*    AND THE VALUE CLAUSE ONLY APPLIES WHEN THE PROGRAM LOADS,
032500*    NOT WHEN AN ENTRY IS (RE)FILLED.  WT-ACTIVITY-SW IS RESET
032600*    THE SAME WAY SO YESTERDAY'S RUN DOESN'T LEAK A "HAD
032700*    ACTIVITY" FLAG INTO TODAY'S REPORT.
032800 121-LOAD-ONE-ACCOUNT.
032900     ADD 1 TO WS-ACCT-TABLE-COUNT
033000*    SET, NOT PERFORM VARYING - THIS PARAGRAPH IS DRIVEN BY
033100*    120-'S PERFORM UNTIL EOF-ACCT, ONE CALL PER MASTER RECORD,
033200*    SO THE INDEX IS POSITIONED BY HAND EACH TIME RATHER THAN
033300*    STEPPED BY THE PERFORM ITSELF.
033400     SET IX-SRC-ACCT TO WS-ACCT-TABLE-COUNT
033500     MOVE ACCT-ID OF ACCT-MASTER-REC-IN
033600         TO WT-ACCT-ID(IX-SRC-ACCT)
033700     MOVE ACCT-CUST-ID OF ACCT-MASTER-REC-IN
033800         TO WT-CUST-ID(IX-SRC-ACCT)
033900     MOVE ACCT-TYPE OF ACCT-MASTER-REC-IN
034000         TO WT-ACCT-TYPE(IX-SRC-ACCT)
034100     MOVE ACCT-STATUS OF ACCT-MASTER-REC-IN
034200         TO WT-ACCT-STATUS(IX-SRC-ACCT)
034300*    OPENING BALANCE COMES STRAIGHT FROM THE MASTER - NOTHING
034400*    IS POSTED AGAINST AN ACCOUNT UNTIL ITS FIRST MATCHING
034500*    TRANSACTION IS FOUND ON TODAY'S TRANSACTION FILE.
034600     MOVE ACCT-BALANCE OF ACCT-MASTER-REC-IN
034700         TO WT-ACCT-BALANCE(IX-SRC-ACCT)
034800     MOVE ACCT-CURRENCY OF ACCT-MASTER-REC-IN
034900         TO WT-ACCT-CURRENCY(IX-SRC-ACCT)
035000     MOVE 'N' TO WT-ACTIVITY-SW(IX-SRC-ACCT)
035100*    ONE MOVE STATEMENT, FOUR TARGETS - ALL FOUR ACTIVITY
035200*    TOTALS FOR THIS ENTRY RESET IN ONE STROKE RATHER THAN
035300*    FOUR SEPARATE MOVE STATEMENTS.
035400     MOVE ZERO TO WT-DEP-TOTAL(IX-SRC-ACCT)
035500                  WT-WDR-TOTAL(IX-SRC-ACCT)
035600                  WT-TIN-TOTAL(IX-SRC-ACCT)
035700                  WT-TOUT-TOTAL(IX-SRC-ACCT)
035800*    COUNTED HERE, NOT IN 120-, SO THE COUNT INCLUDES THE VERY
035900*    LAST RECORD READ AHEAD OF THE AT-END THAT STOPS THE LOOP.
036000     ADD 1 TO WS-ACCT-READ-COUNT
036100     READ ACCOUNT-MASTER-IN
036200         AT END
036300             SET EOF-ACCT TO TRUE
036400     END-READ.
036500 121-LOAD-ONE-ACCOUNT-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900*    200-SERIES - READ, VALIDATE AND POST THE TRANSACTION FILE.
037000*
037100*    ONE PASS OF THIS PARAGRAPH HANDLES EXACTLY ONE TRANSACTION
037200*    RECORD AND THEN READS AHEAD TO THE NEXT ONE, SO EOF-TRAN IS
037300*    ALWAYS CURRENT WHEN THE MAIN LINE TESTS IT.  A TRANSACTION
037400*    IS EITHER POSTED (260-) OR WRITTEN TO THE REJECT FILE
037500*    (270-) - NEVER BOTH, NEVER NEITHER.
037600*****************************************************************
037700 200-PROCESS-TRANSACTIONS.
037800*    VALIDATE FIRST, THEN POST OR REJECT, THEN READ AHEAD -
037900*    ALWAYS IN THAT ORDER.  THE READ-AHEAD IS PERFORMED LAST SO
038000*    THE CURRENT TRAN-REC IS STILL INTACT FOR THE WHOLE OF THE
038100*    POSTING OR REJECT-WRITE STEP, EVEN THOUGH TRANSACTION-FILE
038200*    AND POSTED-TXN-FILE ARE TWO DIFFERENT FILES AND CANNOT
038300*    ACTUALLY COLLIDE IN STORAGE.
038400     PERFORM 220-VALIDATE-TRANSACTION THRU
038500             220-VALIDATE-TRANSACTION-EXIT
038600     IF VALID-TXN
038700         PERFORM 260-APPLY-POSTING THRU 260-APPLY-POSTING-EXIT
038800     ELSE
038900         PERFORM 270-WRITE-REJECTED-TXN THRU
039000                 270-WRITE-REJECTED-TXN-EXIT
039100     END-IF
039200     PERFORM 210-READ-NEXT-TRANSACTION THRU
039300             210-READ-NEXT-TRANSACTION-EXIT.
039400 200-PROCESS-TRANSACTIONS-EXIT.
039500     EXIT.
039600
039700*    WS-TRAN-READ-COUNT IS ONLY BUMPED WHEN A RECORD WAS ACTUALLY
039800*    READ - NOT ON THE FINAL CALL THAT HITS END OF FILE - SO THE
039900*    COUNT DISPLAYED AT 340- MATCHES THE NUMBER OF DETAIL RECORDS
040000*    OPERATIONS CAN COUNT ON THE INPUT FILE.
040100 210-READ-NEXT-TRANSACTION.
040200*    READ-AHEAD LOGIC - THIS PARAGRAPH IS CALLED ONCE TO PRIME
040300*    THE FIRST TRANSACTION (FROM 100-) AND AGAIN AFTER EVERY
040400*    TRANSACTION IS DISPOSED OF (FROM 200-).
040500     READ TRANSACTION-FILE
040600         AT END
040700             SET EOF-TRAN TO TRUE
040800     END-READ
040900     IF NOT EOF-TRAN
041000*    SEE THE NOTE ABOVE 121- ON THE SAME SHAPE OF COUNTER ON
041100*    THE ACCOUNT SIDE - BOTH READ PARAGRAPHS FOLLOW THE SAME
041200*    "COUNT ONLY WHEN NOT AT END" RULE.
041300         ADD 1 TO WS-TRAN-READ-COUNT
041400     END-IF.
041500 210-READ-NEXT-TRANSACTION-EXIT.
041600     EXIT.
041700
041800*    LOOKS UP THE SOURCE ACCOUNT, AND FOR A TRANSFER THE TARGET
041900*    ACCOUNT TOO, BEFORE ANY OF THE 221- THROUGH 227- VALIDATION
042000*    CHECKS RUN.  RUNNING THE LOOKUPS UP FRONT LIKE THIS MEANS
042100*    EVERY CHECK BELOW CAN TEST SOURCE-FOUND / TARGET-FOUND
042200*    WITHOUT WORRYING WHETHER IX-SRC-ACCT OR IX-TGT-ACCT IS SET
042300*    TO SOMETHING MEANINGFUL YET.  SEARCH ALL REQUIRES THE TABLE
042400*    TO BE IN ASCENDING WT-ACCT-ID ORDER, WHICH 120- GUARANTEES
042500*    BECAUSE THE INPUT MASTER ITSELF ARRIVES IN THAT ORDER.
042600 215-LOOKUP-ACCOUNTS.
042700*    BOTH FOUND SWITCHES ARE RESET TO 'N' AT THE TOP OF EVERY
042800*    LOOKUP, SO A STALE 'Y' FROM THE PREVIOUS TRANSACTION CAN
042900*    NEVER SURVIVE INTO THIS ONE.
043000     MOVE 'N' TO WS-SOURCE-FOUND-SW
043100     MOVE 'N' TO WS-TARGET-FOUND-SW
043200*    WS-SEARCH-KEY IS A PLAIN WORKING COPY OF THE SEARCH
043300*    ARGUMENT, NOT THE TABLE FIELD ITSELF - SEARCH ALL COMPARES
043400*    AGAINST IT IN THE WHEN CLAUSE BELOW.
043500     MOVE TXN-ACCT-ID TO WS-SEARCH-KEY
043600     SEARCH ALL WS-ACCOUNT-ENTRY
043700         AT END
043800             MOVE 'N' TO WS-SOURCE-FOUND-SW
043900         WHEN WT-ACCT-ID(IX-SRC-ACCT) = WS-SEARCH-KEY
044000             MOVE 'Y' TO WS-SOURCE-FOUND-SW
044100     END-SEARCH
044200*    SEARCH ALL'S OWN AT END PHRASE ALREADY LEAVES THE SWITCH
044300*    'N' ON A MISS, SO THE MOVE ABOVE IS BELT-AND-SUSPENDERS -
044400*    KEPT BECAUSE A WORKING-STORAGE SWITCH LEFT TO WHATEVER A
044500*    FAILED SEARCH HAPPENED TO LEAVE IT AT HAS BITTEN THIS SHOP
044600*    BEFORE ON OTHER PROGRAMS.
044700*    TARGET LOOKUP ONLY RUNS FOR A TRANSFER - ON A DEPOSIT OR
044800*    WITHDRAWAL TXN-TO-ACCT-ID IS SPACES AND THERE IS NOTHING TO
044900*    FIND, SO WS-TARGET-FOUND-SW IS LEFT 'N' BY THE MOVE ABOVE.
045000     IF TXN-TYPE = 'T'
045100*    TARGET KEY IS A SEPARATE WORKING FIELD FROM THE SOURCE
045200*    SEARCH KEY ABOVE SO THE SECOND SEARCH ALL DOES NOT
045300*    DISTURB WHATEVER THE FIRST ONE WAS COMPARING AGAINST.
045400         MOVE TXN-TO-ACCT-ID TO WS-TARGET-KEY
045500         SEARCH ALL WS-ACCOUNT-ENTRY
045600             AT END
045700                 MOVE 'N' TO WS-TARGET-FOUND-SW
045800             WHEN WT-ACCT-ID(IX-TGT-ACCT) = WS-TARGET-KEY
045900                 MOVE 'Y' TO WS-TARGET-FOUND-SW
046000         END-SEARCH
046100     END-IF.
046200 215-LOOKUP-ACCOUNTS-EXIT.
046300     EXIT.
046400
046500*    VALIDATION - REASON CODES 01 THRU 07, CHECKED IN THIS ORDER,
046600*    FIRST FAILURE WINS.  91-11-04 MKT ADDED 225 (CURRENCY);
046700*    02-06-17 LKS ADDED THE SOURCE=TARGET TEST IN 226.
046800*
046900*    EACH 22X- PARAGRAPH BELOW OPENS WITH "IF WS-REASON-CODE =
047000*    SPACE" SO ONCE ONE CHECK HAS SET A CODE, EVERY LATER CHECK
047100*    IS SKIPPED WITHOUT AN EXPLICIT GO TO - THE FIRST FAILURE IN
047200*    LISTED ORDER IS THE ONE THAT STICKS, EVEN THOUGH ALL SEVEN
047300*    PARAGRAPHS ARE STILL PERFORMED EVERY TIME.  REASON 07
047400*    (INVALID TYPE) IS CHECKED LAST, NOT FIRST, BECAUSE THAT IS
047500*    THE ORDER OPERATIONS WAS GIVEN IN REQUEST AP-0041 - A BAD
047600*    TYPE ON AN OTHERWISE-CLEAN TRANSACTION STILL REPORTS AS
047700*    REASON 07, NOT AS WHATEVER THE TYPE-DEPENDENT CHECKS WOULD
047800*    HAVE SAID IF THE TYPE HAD BEEN VALID.
047900 220-VALIDATE-TRANSACTION.
048000     MOVE SPACE TO WS-REASON-CODE
048100*    SPACE MEANS CLEAN SO FAR - EVERY 22X- CHECK BELOW TESTS
048200*    FOR EXACTLY THIS VALUE BEFORE IT WILL SET ITS OWN REASON.
048300     PERFORM 215-LOOKUP-ACCOUNTS THRU 215-LOOKUP-ACCOUNTS-EXIT
048400     PERFORM 221-CHECK-UNKNOWN-ACCOUNT THRU
048500             221-CHECK-UNKNOWN-ACCOUNT-EXIT
048600     PERFORM 222-CHECK-ACCOUNT-ACTIVE THRU
048700             222-CHECK-ACCOUNT-ACTIVE-EXIT
048800     PERFORM 223-CHECK-SUFFICIENT-FUNDS THRU
048900             223-CHECK-SUFFICIENT-FUNDS-EXIT
049000     PERFORM 224-CHECK-VALID-AMOUNT THRU
049100             224-CHECK-VALID-AMOUNT-EXIT
049200     PERFORM 225-CHECK-CURRENCY-MATCH THRU
049300             225-CHECK-CURRENCY-MATCH-EXIT
049400     PERFORM 226-CHECK-TARGET-ACCOUNT THRU
049500             226-CHECK-TARGET-ACCOUNT-EXIT
049600     PERFORM 227-CHECK-VALID-TYPE THRU 227-CHECK-VALID-TYPE-EXIT
049700     IF WS-REASON-CODE = SPACE
049800*    THE SWITCH IS TESTED BY 200-PROCESS-TRANSACTIONS RIGHT
049900*    AFTER THIS PARAGRAPH RETURNS - IT IS THE ONLY WAY THE
050000*    RESULT OF ALL SEVEN CHECKS ABOVE REACHES THE CALLER.
050100         MOVE 'Y' TO WS-VALID-TXN-SW
050200     ELSE
050300         MOVE 'N' TO WS-VALID-TXN-SW
050400     END-IF.
050500 220-VALIDATE-TRANSACTION-EXIT.
050600     EXIT.
050700
050800*    REASON 01 - TXN-ACCT-ID WAS NOT FOUND ON THE MASTER TABLE.
050900*    NOTHING ELSE BELOW CAN BE TRUSTED IF THIS FAILS, SINCE
051000*    IX-SRC-ACCT WAS NEVER SET TO A VALID TABLE POSITION - WHICH
051100*    IS EXACTLY WHY EVERY LATER CHECK IS GUARDED THE SAME WAY.
051200 221-CHECK-UNKNOWN-ACCOUNT.
051300     IF WS-REASON-CODE = SPACE AND NOT SOURCE-FOUND
051400*    '01' OUTRANKS EVERY OTHER REASON CODE BY VIRTUE OF BEING
051500*    CHECKED FIRST - SEE THE NOTE ABOVE 220-.
051600         MOVE '01' TO WS-REASON-CODE
051700     END-IF.
051800 221-CHECK-UNKNOWN-ACCOUNT-EXIT.
051900     EXIT.
052000
052100*    REASON 02 - SOURCE ACCOUNT INACTIVE, OR (FOR A TRANSFER)
052200*    EITHER SIDE INACTIVE.  THE TARGET SIDE IS ONLY CHECKED WHEN
052300*    TARGET-FOUND IS ON - AN UNKNOWN TARGET IS REASON 06, NOT
052400*    REASON 02, AND IS CAUGHT LATER BY 226-.
052500 222-CHECK-ACCOUNT-ACTIVE.
052600     IF WS-REASON-CODE = SPACE
052700*    INACTIVE MEANS CLOSED OR FROZEN BY THE TELLER-SIDE
052800*    MAINTENANCE RUN - THIS PROGRAM NEVER FLIPS THE STATUS
052900*    ITSELF, IT ONLY HONORS WHATEVER THE MASTER SAYS TODAY.
053000         IF NOT WT-STATUS-ACTIVE(IX-SRC-ACCT)
053100             MOVE '02' TO WS-REASON-CODE
053200         ELSE
053300             IF TXN-TYPE = 'T' AND TARGET-FOUND
053400                 IF NOT WT-STATUS-ACTIVE(IX-TGT-ACCT)
053500                     MOVE '02' TO WS-REASON-CODE
053600                 END-IF
053700             END-IF
053800         END-IF
053900     END-IF.
054000 222-CHECK-ACCOUNT-ACTIVE-EXIT.
054100     EXIT.
054200
054300*    REASON 03 - WITHDRAWAL OR TRANSFER WOULD TAKE THE SOURCE
054400*    BALANCE BELOW ZERO.  A DEPOSIT NEVER FAILS THIS TEST.  THE
054500*    COMPARE IS STRICTLY GREATER-THAN, SO A WITHDRAWAL THAT
054600*    BRINGS THE BALANCE TO EXACTLY ZERO IS ALLOWED - REQUEST
054700*    AP-0041 WAS EXPLICIT THAT CLOSING OUT AN ACCOUNT TO ZERO BY
054800*    WITHDRAWAL IS NOT THE SAME THING AS OVERDRAWING IT.
054900 223-CHECK-SUFFICIENT-FUNDS.
055000     IF WS-REASON-CODE = SPACE
055100*    A TRANSFER IS TESTED AS A DEBIT AGAINST THE SOURCE SIDE
055200*    ONLY - THE TARGET SIDE OF A TRANSFER HAS NO FUNDS TEST,
055300*    SINCE MONEY COMING IN CAN NEVER OVERDRAW AN ACCOUNT.
055400         IF (TXN-TYPE = 'W' OR TXN-TYPE = 'T')
055500             AND TXN-AMOUNT > WT-ACCT-BALANCE(IX-SRC-ACCT)
055600             MOVE '03' TO WS-REASON-CODE
055700         END-IF
055800     END-IF.
055900 223-CHECK-SUFFICIENT-FUNDS-EXIT.
056000     EXIT.
056100
056200*    REASON 04 - A ZERO-AMOUNT TRANSACTION IS REJECTED OUTRIGHT
056300*    REGARDLESS OF TYPE.  TXN-AMOUNT IS UNSIGNED ON THE INPUT
056400*    LAYOUT, SO THERE IS NO NEGATIVE CASE TO WORRY ABOUT HERE.
056500 224-CHECK-VALID-AMOUNT.
056600     IF WS-REASON-CODE = SPACE
056700*    A ZERO-AMOUNT RECORD USUALLY MEANS A BAD EXTRACT FROM
056800*    WHATEVER FED THE TRANSACTION FILE UPSTREAM, NOT A
056900*    LEGITIMATE TRANSACTION THE CUSTOMER ACTUALLY REQUESTED.
057000         IF TXN-AMOUNT = ZERO
057100             MOVE '04' TO WS-REASON-CODE
057200         END-IF
057300     END-IF.
057400 224-CHECK-VALID-AMOUNT-EXIT.
057500     EXIT.
057600
057700*    REASON 05 - 91-11-04 MKT, FOREIGN CURRENCY PROJECT.
057800*    TXN-CURRENCY MUST MATCH THE SOURCE ACCOUNT'S OWN CURRENCY,
057900*    AND FOR A TRANSFER MUST ALSO MATCH THE TARGET'S - THIS
058000*    PROGRAM DOES NOT CONVERT BETWEEN CURRENCIES, IT ONLY POSTS
058100*    LIKE FOR LIKE.  THE TARGET SIDE IS SKIPPED WHEN THE TARGET
058200*    WAS NOT FOUND, THE SAME WAY 222- SKIPS IT - 226- WILL CATCH
058300*    THAT CASE AS REASON 06.
058400 225-CHECK-CURRENCY-MATCH.
058500     IF WS-REASON-CODE = SPACE
058600*    CURRENCY CODES ARE COMPARED AS PLAIN TEXT - 'USD' TO
058700*    'USD', NOT A NUMERIC OR TABLE LOOKUP - SINCE THIS SHOP
058800*    HAS NEVER CARRIED MORE THAN A HANDFUL OF CURRENCY CODES.
058900         IF TXN-CURRENCY NOT = WT-ACCT-CURRENCY(IX-SRC-ACCT)
059000             MOVE '05' TO WS-REASON-CODE
059100         ELSE
059200             IF TXN-TYPE = 'T' AND TARGET-FOUND
059300                 IF TXN-CURRENCY NOT =
059400                         WT-ACCT-CURRENCY(IX-TGT-ACCT)
059500                     MOVE '05' TO WS-REASON-CODE
059600                 END-IF
059700             END-IF
059800         END-IF
059900     END-IF.
060000 225-CHECK-CURRENCY-MATCH-EXIT.
060100     EXIT.
060200
060300*    REASON 06 - TRANSFER TARGET NOT FOUND ON THE MASTER, OR THE
060400*    TARGET ID IS THE SAME AS THE SOURCE ID.  02-06-17 LKS ADDED
060500*    THE SECOND HALF OF THIS TEST AFTER A TRANSFER-TO-SELF
060600*    SLIPPED THROUGH AND POSTED A DEBIT AND CREDIT TO THE SAME
060700*    ACCOUNT FOR THE SAME AMOUNT - HARMLESS TO THE BALANCE BUT
060800*    IT DOUBLE-COUNTED THE ACCOUNT'S TRANSFER-IN/TRANSFER-OUT
060900*    TOTALS ON THE SUMMARY REPORT.  NOT APPLICABLE TO A DEPOSIT
061000*    OR WITHDRAWAL, WHICH HAVE NO TARGET ACCOUNT AT ALL.
061100 226-CHECK-TARGET-ACCOUNT.
061200     IF WS-REASON-CODE = SPACE
061300         IF TXN-TYPE = 'T'
061400*    BOTH HALVES OF THIS OR ARE CHECKED TOGETHER SO A SINGLE
061500*    REASON CODE (06) COVERS TWO DIFFERENT PROBLEMS WITH THE
061600*    TARGET SIDE OF A TRANSFER - OPERATIONS HAS NEVER ASKED
061700*    FOR THEM TO BE TOLD APART ON THE REPORT.
061800             IF (NOT TARGET-FOUND)
061900                 OR (TXN-TO-ACCT-ID = TXN-ACCT-ID)
062000                 MOVE '06' TO WS-REASON-CODE
062100             END-IF
062200         END-IF
062300     END-IF.
062400 226-CHECK-TARGET-ACCOUNT-EXIT.
062500     EXIT.
062600
062700*    REASON 07 - TXN-TYPE IS SOMETHING OTHER THAN D, W, OR T.
062800*    USES THE VALID-TXN-CODE CLASS CONDITION DECLARED IN
062900*    SPECIAL-NAMES RATHER THAN THREE SEPARATE OR'D COMPARES -
063000*    ONE PLACE TO ADD A FOURTH TRANSACTION TYPE IF THE BUSINESS
063100*    EVER ASKS FOR ONE.  CHECKED LAST PER AP-0041 - SEE THE NOTE
063200*    ABOVE 220-.
063300 227-CHECK-VALID-TYPE.
063400     IF WS-REASON-CODE = SPACE
063500*    BY THE TIME THIS RUNS, A RECORD WITH A BAD TYPE HAS
063600*    ALREADY BEEN THROUGH 221- THROUGH 226- HARMLESSLY, SINCE
063700*    NONE OF THOSE CHECKS TEST TXN-TYPE AGAINST ANYTHING THAT
063800*    WOULD MISBEHAVE ON AN UNRECOGNIZED VALUE.
063900         IF TXN-TYPE IS NOT VALID-TXN-CODE
064000             MOVE '07' TO WS-REASON-CODE
064100         END-IF
064200     END-IF.
064300 227-CHECK-VALID-TYPE-EXIT.
064400     EXIT.
064500
064600*****************************************************************
064700*    230/240/250 - POSTING ARITHMETIC.  260 DISPATCHES TO THE
064800*    RIGHT ONE; 265 BUILDS THE PART OF THE POSTED RECORD THAT IS
064900*    THE SAME FOR EVERY TRANSACTION TYPE.
065000*
065100*    NONE OF THE 230/240/250 PARAGRAPHS ARE EVER REACHED UNLESS
065200*    220-VALIDATE-TRANSACTION ALREADY PASSED THE TRANSACTION
065300*    CLEAN - SO THERE IS NO SUFFICIENT-FUNDS OR CURRENCY TEST
065400*    DOWN HERE, ONLY THE ARITHMETIC ITSELF.
065500*****************************************************************
065600 260-APPLY-POSTING.
065700*    ONLY THREE WHEN CLAUSES - VALID-TXN-CODE IN SPECIAL-NAMES
065800*    ALREADY LIMITS TXN-TYPE TO D, W OR T BY THE TIME THIS
065900*    PARAGRAPH IS EVER REACHED, SO THERE IS NO WHEN OTHER.
066000     EVALUATE TXN-TYPE
066100         WHEN 'D'
066200             PERFORM 230-POST-DEPOSIT THRU 230-POST-DEPOSIT-EXIT
066300         WHEN 'W'
066400             PERFORM 240-POST-WITHDRAWAL THRU
066500                     240-POST-WITHDRAWAL-EXIT
066600         WHEN 'T'
066700             PERFORM 250-POST-TRANSFER THRU 250-POST-TRANSFER-EXIT
066800     END-EVALUATE
066900     ADD 1 TO WS-POSTED-COUNT.
067000 260-APPLY-POSTING-EXIT.
067100     EXIT.
067200
067300*    COMMON TO ALL THREE POSTING PARAGRAPHS AND TO THE REJECT
067400*    PATH AT 270- BELOW.  FILLS IN THE FIELDS THAT DON'T CHANGE
067500*    BY TRANSACTION TYPE; THE CALLER FILLS IN PST-AMOUNT,
067600*    PST-NEW-BALANCE AND PST-RELATED-ACCT ITSELF BECAUSE THOSE
067700*    THREE DIFFER BY TYPE (AND, FOR A TRANSFER, BY WHICH OF THE
067800*    TWO OUTPUT RECORDS IS BEING BUILT).  INITIALIZE CLEARS
067900*    FILLER AND ANY LEFTOVER VALUE FROM THE PREVIOUS RECORD
068000*    BEFORE THE MOVES BELOW, SO A SHORT FIELD FROM A PRIOR
068100*    TRANSACTION CAN NEVER BLEED THROUGH ON THE OUTPUT FILE.
068200 265-BUILD-POSTED-RECORD.
068300*    INITIALIZE, NOT MOVE SPACES - PST-NEW-BALANCE AND
068400*    PST-AMOUNT ARE SIGNED NUMERIC FIELDS AND INITIALIZE SETS
068500*    THEM TO ZERO CORRECTLY, WHERE A BLANKET MOVE SPACES WOULD
068600*    NOT.
068700     INITIALIZE PST-TXN-REC
068800*    PST-TXN-ID CARRIES THE ORIGINAL TRANSACTION FILE'S OWN ID
068900*    FORWARD UNCHANGED - IT IS HOW A POSTED OR REJECTED RECORD
069000*    IS TRACED BACK TO THE INPUT RECORD THAT PRODUCED IT.
069100     MOVE TXN-ID TO PST-TXN-ID
069200     MOVE TXN-ACCT-ID TO PST-ACCT-ID
069300     MOVE TXN-TYPE TO PST-TYPE
069400     MOVE 'P' TO PST-STATUS
069500*    'P' IS PERMANENT ONCE WRITTEN - THERE IS NO LATER STEP IN
069600*    THIS PROGRAM THAT GOES BACK AND CHANGES A POSTED RECORD TO
069700*    ANYTHING ELSE.
069800     MOVE SPACE TO PST-REASON
069900*    94-05-02 BK - TXN-DESC WAS WIDENED ON THE TRANSACTION
070000*    FILE ITSELF (SEE THE CHANGE LOG ABOVE); PST-DESC WAS
070100*    WIDENED TO MATCH SO THE FREE-TEXT DESCRIPTION IS NEVER
070200*    TRUNCATED BETWEEN THE TWO FILES.
070300     MOVE TXN-DESC TO PST-DESC.
070400 265-BUILD-POSTED-RECORD-EXIT.
070500     EXIT.
070600
070700*    DEPOSIT - BALANCE GOES UP, ONE POSTED RECORD WRITTEN WITH
070800*    THE AMOUNT AS A PLAIN POSITIVE VALUE.  ROUNDED IS CODED ON
070900*    EVERY COMPUTE IN THIS PROGRAM EVEN THOUGH TWO 2-DECIMAL
071000*    FIELDS ADDED TOGETHER CANNOT ACTUALLY PRODUCE A THIRD
071100*    DECIMAL TO ROUND - IT IS THE SHOP STANDARD ON ANY COMPUTE
071200*    TOUCHING MONEY, SO THE NEXT FIELD ADDED TO THIS FORMULA
071300*    (A FEE, A FOREIGN-EXCHANGE FACTOR) IS ALREADY COVERED.
071400 230-POST-DEPOSIT.
071500     COMPUTE WT-ACCT-BALANCE(IX-SRC-ACCT) ROUNDED =
071600             WT-ACCT-BALANCE(IX-SRC-ACCT) + TXN-AMOUNT
071700     ADD TXN-AMOUNT TO WT-DEP-TOTAL(IX-SRC-ACCT)
071800     MOVE 'Y' TO WT-ACTIVITY-SW(IX-SRC-ACCT)
071900*    ACTIVITY SWITCH DRIVES WHETHER 322- PRINTS A DETAIL LINE
072000*    FOR THIS ACCOUNT - A DEPOSIT ALWAYS COUNTS AS ACTIVITY
072100*    EVEN IF THE BALANCE HAPPENS TO NET BACK TO WHAT IT WAS
072200*    BEFORE TODAY'S RUN.
072300     PERFORM 265-BUILD-POSTED-RECORD THRU
072400             265-BUILD-POSTED-RECORD-EXIT
072500*    DEPOSIT IS THE ONLY ONE OF THE THREE POSTING TYPES WHOSE
072600*    PST-AMOUNT IS A PLAIN MOVE RATHER THAN A COMPUTE - THERE
072700*    IS NO SIGN TO FLIP ON MONEY COMING IN.
072800     MOVE TXN-AMOUNT TO PST-AMOUNT
072900     MOVE WT-ACCT-BALANCE(IX-SRC-ACCT) TO PST-NEW-BALANCE
073000     MOVE SPACE TO PST-RELATED-ACCT
073100     WRITE PST-TXN-REC.
073200 230-POST-DEPOSIT-EXIT.
073300     EXIT.
073400
073500*    87-09-02 DH - SUFFICIENT-FUNDS TEST WAS MOVED OUT OF HERE
073600*    AND INTO 223-CHECK-SUFFICIENT-FUNDS, WHICH RUNS BEFORE ANY
073700*    POSTING PARAGRAPH IS EVER PERFORMED.  ORIGINALLY THE TEST
073800*    WAS CODED RIGHT HERE, AHEAD OF THE COMPUTE, BUT THAT LEFT A
073900*    WINDOW WHERE A REJECTED WITHDRAWAL STILL WROTE A POSTED
074000*    RECORD IF THE BALANCE LOOKUP HAD NOT YET RESOLVED TO THE
074100*    RIGHT TABLE ENTRY - SEE REQUEST AP-0058.  PST-AMOUNT IS
074200*    WRITTEN NEGATIVE SO A DEBIT AND A CREDIT CAN BE TOLD APART
074300*    ON THE OUTPUT FILE BY SIGN ALONE, WITHOUT LOOKING AT
074400*    PST-TYPE.
074500 240-POST-WITHDRAWAL.
074600     COMPUTE WT-ACCT-BALANCE(IX-SRC-ACCT) ROUNDED =
074700             WT-ACCT-BALANCE(IX-SRC-ACCT) - TXN-AMOUNT
074800     ADD TXN-AMOUNT TO WT-WDR-TOTAL(IX-SRC-ACCT)
074900*    WT-WDR-TOTAL IS KEPT AS A POSITIVE NUMBER EVEN THOUGH
075000*    PST-AMOUNT BELOW IS WRITTEN NEGATIVE - THE REPORT COLUMN
075100*    IS LABELED 'WITHDRAWALS' AND OPERATIONS EXPECTS IT
075200*    POSITIVE, THE SAME AS THE DEPOSITS COLUMN BESIDE IT.
075300     MOVE 'Y' TO WT-ACTIVITY-SW(IX-SRC-ACCT)
075400     PERFORM 265-BUILD-POSTED-RECORD THRU
075500             265-BUILD-POSTED-RECORD-EXIT
075600*    MULTIPLYING BY -1 RATHER THAN SUBTRACTING FROM ZERO -
075700*    EITHER WOULD WORK, THIS IS JUST THE FORM THE SHOP HAS
075800*    USED SINCE THE ORIGINAL 87-06-30 VERSION OF THIS PROGRAM.
075900     COMPUTE PST-AMOUNT = TXN-AMOUNT * -1
076000     MOVE WT-ACCT-BALANCE(IX-SRC-ACCT) TO PST-NEW-BALANCE
076100     MOVE SPACE TO PST-RELATED-ACCT
076200     WRITE PST-TXN-REC.
076300 240-POST-WITHDRAWAL-EXIT.
076400     EXIT.
076500
076600*    TRANSFER - BOTH LEGS ARE APPLIED TO THE IN-STORAGE TABLE
076700*    BEFORE EITHER POSTED RECORD IS WRITTEN, SO IF SOMETHING
076800*    WENT WRONG PARTWAY THROUGH NEITHER OUTPUT RECORD WOULD
076900*    REFLECT A HALF-DONE TRANSFER.  (VALIDATION AT 220- HAS
077000*    ALREADY CONFIRMED BOTH ACCOUNTS EXIST AND ARE ACTIVE, SO IN
077100*    PRACTICE THE TWO COMPUTES BELOW CANNOT FAIL INDEPENDENTLY.)
077200*    TWO WRITES FOLLOW: THE DEBIT RECORD FOR THE SOURCE ACCOUNT
077300*    FIRST, THEN THE CREDIT RECORD FOR THE TARGET - SAME ORDER
077400*    THE BALANCES WERE UPDATED IN, AND THE ORDER OPERATIONS
077500*    EXPECTS THE TWO HALVES OF A TRANSFER TO APPEAR ON
077600*    POSTED-TXN-FILE.
077700 250-POST-TRANSFER.
077800     COMPUTE WT-ACCT-BALANCE(IX-SRC-ACCT) ROUNDED =
077900             WT-ACCT-BALANCE(IX-SRC-ACCT) - TXN-AMOUNT
078000*    SOURCE SIDE IS COMPUTED FIRST, TARGET SECOND - BOTH
078100*    UPDATES LAND IN THE SAME IN-STORAGE TABLE, SO THE ORDER
078200*    OF THESE TWO COMPUTES HAS NO EFFECT ON THE FINAL BALANCES
078300*    EITHER WAY.
078400     COMPUTE WT-ACCT-BALANCE(IX-TGT-ACCT) ROUNDED =
078500             WT-ACCT-BALANCE(IX-TGT-ACCT) + TXN-AMOUNT
078600     ADD TXN-AMOUNT TO WT-TOUT-TOTAL(IX-SRC-ACCT)
078700     ADD TXN-AMOUNT TO WT-TIN-TOTAL(IX-TGT-ACCT)
078800*    TWO SEPARATE ACCUMULATORS - TRANSFERS OUT AGAINST THE
078900*    SOURCE, TRANSFERS IN AGAINST THE TARGET - SO THE REPORT
079000*    CAN SHOW BOTH SIDES OF THE SHOP'S TRANSFER VOLUME FOR THE
079100*    DAY RATHER THAN A SINGLE NETTED COLUMN.
079200     MOVE 'Y' TO WT-ACTIVITY-SW(IX-SRC-ACCT)
079300     MOVE 'Y' TO WT-ACTIVITY-SW(IX-TGT-ACCT)
079400*    DEBIT SIDE - SOURCE ACCOUNT, NEGATIVE AMOUNT, RELATED
079500*    ACCOUNT IS THE TARGET.
079600     PERFORM 265-BUILD-POSTED-RECORD THRU
079700             265-BUILD-POSTED-RECORD-EXIT
079800     COMPUTE PST-AMOUNT = TXN-AMOUNT * -1
079900     MOVE WT-ACCT-BALANCE(IX-SRC-ACCT) TO PST-NEW-BALANCE
080000     MOVE TXN-TO-ACCT-ID TO PST-RELATED-ACCT
080100     WRITE PST-TXN-REC
080200*    CREDIT SIDE - SAME TRANSACTION, BUT NOW STANDING IN FOR THE
080300*    TARGET ACCOUNT: ACCOUNT ID, AMOUNT SIGN, BALANCE AND
080400*    RELATED-ACCT ALL SWAP TO THE OTHER SIDE OF THE TRANSFER.
080500     MOVE TXN-TO-ACCT-ID TO PST-ACCT-ID
080600     MOVE TXN-AMOUNT TO PST-AMOUNT
080700     MOVE WT-ACCT-BALANCE(IX-TGT-ACCT) TO PST-NEW-BALANCE
080800     MOVE TXN-ACCT-ID TO PST-RELATED-ACCT
080900     WRITE PST-TXN-REC.
081000 250-POST-TRANSFER-EXIT.
081100     EXIT.
081200
081300*    95-07-19 MKT - PST-RELATED-ACCT TIES THE TWO TRANSFER
081400*    RECORDS TOGETHER ABOVE; A REJECTED TRANSFER CARRIES THE
081500*    TARGET ID HERE TOO SO THE REJECT CAN BE TRACED.  ONLY ONE
081600*    RECORD IS WRITTEN FOR A REJECTED TRANSACTION REGARDLESS OF
081700*    TYPE - UNLIKE A POSTED TRANSFER, A REJECTED ONE NEVER GETS
081800*    A SECOND RECORD FOR THE TARGET SIDE, SINCE NOTHING WAS
081900*    ACTUALLY APPLIED TO THE TARGET'S BALANCE.
082000 270-WRITE-REJECTED-TXN.
082100     PERFORM 265-BUILD-POSTED-RECORD THRU
082200             265-BUILD-POSTED-RECORD-EXIT
082300     MOVE 'R' TO PST-STATUS
082400     MOVE WS-REASON-CODE TO PST-REASON
082500*    REASON IS SPACES ON EVERY POSTED RECORD AND ONE OF '01'
082600*    THROUGH '07' ON EVERY REJECTED RECORD - NEVER BOTH SPACES
082700*    AND STATUS 'R' ON THE SAME RECORD.
082800     MOVE TXN-AMOUNT TO PST-AMOUNT
082900*    PST-NEW-BALANCE ON A REJECT IS THE BALANCE AS IT STOOD
083000*    BEFORE THIS TRANSACTION - NOTHING WAS POSTED, SO THERE IS
083100*    NO "NEW" BALANCE, BUT OPERATIONS STILL WANTS A BALANCE ON
083200*    THE LINE TO RECONCILE AGAINST.  IF THE ACCOUNT WAS NOT EVEN
083300*    FOUND (REASON 01) THERE IS NO TABLE ENTRY TO READ THE
083400*    BALANCE FROM, SO ZERO IS REPORTED INSTEAD.
083500     IF SOURCE-FOUND
083600         MOVE WT-ACCT-BALANCE(IX-SRC-ACCT) TO PST-NEW-BALANCE
083700     ELSE
083800         MOVE ZERO TO PST-NEW-BALANCE
083900     END-IF
084000     IF TXN-TYPE = 'T'
084100         MOVE TXN-TO-ACCT-ID TO PST-RELATED-ACCT
084200     ELSE
084300         MOVE SPACE TO PST-RELATED-ACCT
084400     END-IF
084500     WRITE PST-TXN-REC
084600     ADD 1 TO WS-REJECTED-COUNT.
084700 270-WRITE-REJECTED-TXN-EXIT.
084800     EXIT.
084900
085000*****************************************************************
085100*    300-SERIES - END OF RUN: REWRITE THE MASTER, PRINT THE
085200*    SUMMARY REPORT, CLOSE UP, DISPLAY THE COUNTS.
085300*
085400*    RUNS EXACTLY ONCE, AFTER THE MAIN LINE SEES EOF-TRAN.  THE
085500*    ORDER MATTERS - THE UPDATED MASTER IS WRITTEN BEFORE THE
085600*    REPORT IS PRINTED SO A PRINT FAILURE PARTWAY THROUGH NEVER
085700*    LEAVES THE MASTER FILE UNWRITTEN FOR TOMORROW'S RUN.
085800*****************************************************************
085900 300-TERMINATE.
086000     PERFORM 310-WRITE-ACCOUNT-MASTER-OUT THRU
086100             310-WRITE-ACCOUNT-MASTER-OUT-EXIT
086200     PERFORM 320-PRINT-SUMMARY-REPORT THRU
086300             320-PRINT-SUMMARY-REPORT-EXIT
086400*    REPORT PRINTS BEFORE THE FILES CLOSE - SUMMARY-REPORT
086500*    ITSELF IS ONE OF THE FILES 330- CLOSES, SO IT HAS TO BE
086600*    FULLY WRITTEN FIRST.
086700     PERFORM 330-CLOSE-ALL-FILES THRU 330-CLOSE-ALL-FILES-EXIT
086800     PERFORM 340-DISPLAY-RUN-COUNTS THRU
086900             340-DISPLAY-RUN-COUNTS-EXIT.
087000 300-TERMINATE-EXIT.
087100     EXIT.
087200
087300*    REWRITES ONE MASTER RECORD PER TABLE ENTRY, IN THE SAME
087400*    ASCENDING ACCT-ID ORDER THE TABLE WAS LOADED IN - WHICH IS
087500*    ALSO THE ORDER THE INPUT MASTER ARRIVED IN, SO THE UPDATED
087600*    MASTER STAYS IN THE SAME ORDER TOMORROW'S RUN EXPECTS TO
087700*    FIND IT IN.
087800 310-WRITE-ACCOUNT-MASTER-OUT.
087900     PERFORM 311-WRITE-ONE-MASTER-OUT THRU
088000             311-WRITE-ONE-MASTER-OUT-EXIT
088100         VARYING IX-SRC-ACCT FROM 1 BY 1
088200         UNTIL IX-SRC-ACCT > WS-ACCT-TABLE-COUNT.
088300*    IX-SRC-ACCT IS THE SAME INDEX 121- USED TO LOAD THE TABLE
088400*    AND 215- USES TO SEARCH IT - ONE INDEX NAME FOR "WHERE WE
088500*    ARE IN THE ACCOUNT TABLE" NO MATTER WHICH PARAGRAPH IS
088600*    DRIVING IT, RATHER THAN A SEPARATE SUBSCRIPT PER PARAGRAPH.
088700 310-WRITE-ACCOUNT-MASTER-OUT-EXIT.
088800     EXIT.
088900
089000*    ACCOUNT TYPE AND STATUS ARE PASSED THROUGH UNCHANGED.  NEW
089100*    ACCOUNTS AND ANY CLOSE/REOPEN OF AN ACCOUNT ARE STILL
089200*    HANDLED BY THE TELLER-SIDE MAINTENANCE RUN, NOT BY THIS
089300*    JOB - REQUEST AP-0041 SCOPED THIS PROGRAM TO POSTING ONLY.
089400*    INITIALIZE CLEARS THE OUTPUT RECORD FIRST SO FILLER AND ANY
089500*    UNUSED PART OF THE LAYOUT ARE SPACES, NOT WHATEVER THE
089600*    PREVIOUS TABLE ENTRY LEFT IN THE FD AREA.
089700 311-WRITE-ONE-MASTER-OUT.
089800     INITIALIZE ACCT-MASTER-REC-OUT
089900     MOVE WT-ACCT-ID(IX-SRC-ACCT)
090000         TO ACCT-ID OF ACCT-MASTER-REC-OUT
090100     MOVE WT-CUST-ID(IX-SRC-ACCT)
090200         TO ACCT-CUST-ID OF ACCT-MASTER-REC-OUT
090300     MOVE WT-ACCT-TYPE(IX-SRC-ACCT)
090400         TO ACCT-TYPE OF ACCT-MASTER-REC-OUT
090500     MOVE WT-ACCT-STATUS(IX-SRC-ACCT)
090600         TO ACCT-STATUS OF ACCT-MASTER-REC-OUT
090700     MOVE WT-ACCT-BALANCE(IX-SRC-ACCT)
090800         TO ACCT-BALANCE OF ACCT-MASTER-REC-OUT
090900     MOVE WT-ACCT-CURRENCY(IX-SRC-ACCT)
091000         TO ACCT-CURRENCY OF ACCT-MASTER-REC-OUT
091100*    ONE WRITE PER TABLE ENTRY - LINE SEQUENTIAL OUTPUT HAS NO
091200*    REWRITE, SO THE WHOLE MASTER IS RE-CREATED HERE RATHER
091300*    THAN PATCHED IN PLACE.
091400     WRITE ACCT-MASTER-REC-OUT.
091500 311-WRITE-ONE-MASTER-OUT-EXIT.
091600     EXIT.
091700
091800*    89-01-30 DH - THE SUMMARY REPORT ITSELF.  HEADINGS ONCE,
091900*    ONE DETAIL LINE PER QUALIFYING ACCOUNT (SINGLE CONTROL
092000*    BREAK - THE TABLE'S OWN ASCENDING ACCT-ID ORDER PROVIDES
092100*    THE BREAK, SO NO SEPARATE BREAK-KEY COMPARE IS NEEDED),
092200*    THEN THE GRAND-TOTAL AND COUNT LINES AT THE END.
092300 320-PRINT-SUMMARY-REPORT.
092400     PERFORM 321-PRINT-REPORT-HEADINGS THRU
092500             321-PRINT-REPORT-HEADINGS-EXIT
092600     PERFORM 322-PRINT-ACCOUNT-DETAIL-LINE THRU
092700             322-PRINT-ACCOUNT-DETAIL-LINE-EXIT
092800         VARYING IX-SRC-ACCT FROM 1 BY 1
092900         UNTIL IX-SRC-ACCT > WS-ACCT-TABLE-COUNT
093000     PERFORM 323-PRINT-GRAND-TOTAL-LINE THRU
093100             323-PRINT-GRAND-TOTAL-LINE-EXIT
093200     PERFORM 324-PRINT-REJECT-COUNT-LINE THRU
093300             324-PRINT-REJECT-COUNT-LINE-EXIT.
093400 320-PRINT-SUMMARY-REPORT-EXIT.
093500     EXIT.
093600
093700*    TOP-OF-FORM SKIPS TO THE TOP OF A NEW PAGE ON THE PRINTER
093800*    BEFORE THE TITLE LINE - DECLARED AS C01 IN SPECIAL-NAMES SO
093900*    THIS PROGRAM DOESN'T HARD-CODE A CARRIAGE-CONTROL CHANNEL
094000*    NUMBER IN THE PROCEDURE DIVISION ITSELF.
094100 321-PRINT-REPORT-HEADINGS.
094200*    TITLE AND FIRST HEADING SHARE THIS ONE PARAGRAPH SINCE
094300*    NEITHER EVER REPEATS MID-REPORT - THERE IS NO PAGE BREAK
094400*    LOGIC IN THIS REPORT, IT IS ALWAYS ONE PAGE PER RUN.
094500     WRITE RPT-PRINT-LINE FROM RPT-TITLE-LINE
094600         AFTER ADVANCING TOP-OF-FORM
094700     WRITE RPT-PRINT-LINE FROM RPT-HEADING-LINE-1
094800         AFTER ADVANCING 2 LINES.
094900 321-PRINT-REPORT-HEADINGS-EXIT.
095000     EXIT.
095100
095200*    89-01-30 DH - ONLY ACCOUNTS WITH ACTIVITY TODAY, OR A
095300*    NONZERO ENDING BALANCE, ARE LISTED - SAME RULE THE REPORT
095400*    HAS ALWAYS USED.  AN ACCOUNT THAT SAT UNTOUCHED ALL DAY AT
095500*    A ZERO BALANCE ADDS NOTHING FOR OPERATIONS TO RECONCILE, SO
095600*    IT IS LEFT OFF THE DETAIL SECTION BUT ITS ZERO VALUES STILL
095700*    FLOW INTO THE GRAND TOTALS WITHOUT CHANGING THEM.  THE FOUR
095800*    ADD STATEMENTS AT THE BOTTOM ONLY RUN INSIDE THIS SAME
095900*    IF, SO AN ACCOUNT THAT IS SKIPPED ON THE DETAIL LINE IS
096000*    ALSO SKIPPED FOR THE GRAND TOTAL - HARMLESS SINCE ITS
096100*    TOTALS ARE ZERO ANYWAY, BUT IT KEEPS THE TWO IN LOCKSTEP.
096200 322-PRINT-ACCOUNT-DETAIL-LINE.
096300     IF WT-HAD-ACTIVITY(IX-SRC-ACCT)
096400             OR WT-ACCT-BALANCE(IX-SRC-ACCT) NOT = ZERO
096500*    FIVE MOVES AND A WRITE, THEN FIVE ADDS TO THE GRAND
096600*    TOTALS - THE SAME FIVE FIELDS IN THE SAME ORDER BOTH
096700*    TIMES, MATCHING THE COLUMN ORDER ON THE REPORT HEADING.
096800         MOVE WT-ACCT-ID(IX-SRC-ACCT) TO RPT-D-ACCT-ID
096900         MOVE WT-DEP-TOTAL(IX-SRC-ACCT) TO RPT-D-DEPOSITS
097000         MOVE WT-WDR-TOTAL(IX-SRC-ACCT) TO RPT-D-WITHDRAWALS
097100         MOVE WT-TIN-TOTAL(IX-SRC-ACCT) TO RPT-D-TRANS-IN
097200         MOVE WT-TOUT-TOTAL(IX-SRC-ACCT) TO RPT-D-TRANS-OUT
097300         MOVE WT-ACCT-BALANCE(IX-SRC-ACCT) TO RPT-D-END-BALANCE
097400         WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE
097500             AFTER ADVANCING 1 LINE
097600         ADD WT-DEP-TOTAL(IX-SRC-ACCT) TO WS-GRAND-DEP-TOTAL
097700         ADD WT-WDR-TOTAL(IX-SRC-ACCT) TO WS-GRAND-WDR-TOTAL
097800         ADD WT-TIN-TOTAL(IX-SRC-ACCT) TO WS-GRAND-TIN-TOTAL
097900         ADD WT-TOUT-TOTAL(IX-SRC-ACCT) TO WS-GRAND-TOUT-TOTAL
098000         ADD WT-ACCT-BALANCE(IX-SRC-ACCT) TO WS-GRAND-BAL-TOTAL
098100     END-IF.
098200 322-PRINT-ACCOUNT-DETAIL-LINE-EXIT.
098300     EXIT.
098400
098500*    93-10-08 BK - GRAND TOTALS PRINTED FROM THE RUNNING
098600*    WS-GRAND-* ACCUMULATORS BUILT UP A LINE AT A TIME IN
098700*    322- ABOVE, RATHER THAN SUMMED IN A SEPARATE PASS OVER THE
098800*    TABLE - ONE PASS THROUGH THE TABLE IS ENOUGH FOR BOTH THE
098900*    DETAIL LINES AND THE TRAILER.
099000 323-PRINT-GRAND-TOTAL-LINE.
099100     MOVE WS-GRAND-DEP-TOTAL TO RPT-G-DEPOSITS
099200     MOVE WS-GRAND-WDR-TOTAL TO RPT-G-WITHDRAWALS
099300     MOVE WS-GRAND-TIN-TOTAL TO RPT-G-TRANS-IN
099400     MOVE WS-GRAND-TOUT-TOTAL TO RPT-G-TRANS-OUT
099500     MOVE WS-GRAND-BAL-TOTAL TO RPT-G-END-BALANCE
099600     WRITE RPT-PRINT-LINE FROM RPT-GRAND-TOTAL-LINE
099700         AFTER ADVANCING 2 LINES.
099800 323-PRINT-GRAND-TOTAL-LINE-EXIT.
099900     EXIT.
100000
100100*    93-10-08 BK - POSTED AND REJECTED COUNTS ADDED HERE SO
100200*    OPERATIONS CAN BALANCE THE RUN FROM THE REPORT ALONE,
100300*    WITHOUT HAVING TO GO BACK TO THE CONSOLE LOG FOR THE
100400*    COUNTS 340- DISPLAYS.  TWO SEPARATE WRITES, NOT ONE LINE
100500*    WITH BOTH COUNTS ON IT, SO THE LAYOUT MATCHES THE SAME
100600*    RPT-COUNT-LINE GROUP BOTH TIMES.
100700 324-PRINT-REJECT-COUNT-LINE.
100800     MOVE 'TRANSACTIONS POSTED......' TO RPT-C-LABEL
100900     MOVE WS-POSTED-COUNT TO RPT-C-COUNT
101000     WRITE RPT-PRINT-LINE FROM RPT-COUNT-LINE
101100         AFTER ADVANCING 1 LINE
101200     MOVE 'TRANSACTIONS REJECTED....' TO RPT-C-LABEL
101300     MOVE WS-REJECTED-COUNT TO RPT-C-COUNT
101400     WRITE RPT-PRINT-LINE FROM RPT-COUNT-LINE
101500         AFTER ADVANCING 1 LINE.
101600 324-PRINT-REJECT-COUNT-LINE-EXIT.
101700     EXIT.
101800
101900*    CLOSES ALL FIVE FILES IN THE SAME ORDER THEY WERE OPENED IN
102000*    AT 110- ABOVE - NOT THAT THE ORDER MATTERS TO LINE
102100*    SEQUENTIAL FILES, BUT IT KEEPS THE TWO PARAGRAPHS READING
102200*    THE SAME WAY SIDE BY SIDE.
102300 330-CLOSE-ALL-FILES.
102400*    NO FILE STATUS CHECK AFTER THE CLOSE - IF A CLOSE FAILS AT
102500*    END OF JOB THERE IS NO FURTHER PROCESSING LEFT FOR THIS
102600*    PROGRAM TO PROTECT, AND THE OPERATING SYSTEM'S OWN JOB LOG
102700*    WILL SHOW THE ABEND.
102800     CLOSE ACCOUNT-MASTER-IN
102900           TRANSACTION-FILE
103000           ACCOUNT-MASTER-OUT
103100           POSTED-TXN-FILE
103200           SUMMARY-REPORT.
103300 330-CLOSE-ALL-FILES-EXIT.
103400     EXIT.
103500
103600*    LAST THING THIS PROGRAM DOES BEFORE STOP RUN - ONE LINE PER
103700*    COUNTER SO OPERATIONS CAN READ THE JOB LOG WITHOUT HAVING
103800*    TO PARSE A SINGLE CROWDED LINE.  THESE ARE THE SAME FIVE
103900*    COUNTERS CARRIED IN WORKING-STORAGE THROUGHOUT THE RUN - NO
104000*    NEW ACCUMULATION HAPPENS HERE.
104100 340-DISPLAY-RUN-COUNTS.
104200     DISPLAY 'POSTTRN - RUN DATE (YYMMDD): ' WS-RUN-DATE
104300     DISPLAY 'POSTTRN - ACCOUNTS LOADED..: ' WS-ACCT-READ-COUNT
104400     DISPLAY 'POSTTRN - TRANSACTIONS READ: ' WS-TRAN-READ-COUNT
104500     DISPLAY 'POSTTRN - TRANSACTIONS POSTED: ' WS-POSTED-COUNT
104600*    POSTED-COUNT PLUS REJECTED-COUNT SHOULD ALWAYS EQUAL
104700*    TRAN-READ-COUNT - THAT IS THE FIRST THING OPERATIONS
104800*    CHECKS WHEN BALANCING THE RUN, SO ALL THREE ARE DISPLAYED
104900*    TOGETHER RATHER THAN SCATTERED ACROSS THE LOG.
105000     DISPLAY 'POSTTRN - TRANSACTIONS REJECTED: '
105100         WS-REJECTED-COUNT.
105200 340-DISPLAY-RUN-COUNTS-EXIT.
105300     EXIT.
105400
105500*****************************************************************
105600*    COMMON FILE-ERROR TRACE, SAME SHAPE THE SHOP HAS USED ON
105700*    THE FLAT-FILE PROGRAMS SINCE THE LATE 80'S (SEE THE
105800*    Z0900-ERROR-ROUTINE IN THE BANK-GIRO INGEST PROGRAM).
105900*    RE-KEYED OFF FILE STATUS, 99-02-08 RJP - NO DATABASE IN
106000*    THIS SYSTEM.
106100*
106200*    ONLY CALLER TODAY IS 110-OPEN-ALL-FILES, SO THE HARD-CODED
106300*    ERROR TEXT BELOW IS WRITTEN FOR AN OPEN FAILURE SPECIFICALLY -
106400*    IF A LATER CHANGE ADDS A CALL FROM A READ OR WRITE
106500*    PARAGRAPH THE TEXT WILL NEED TO MOVE TO THE CALLER, THE SAME
106600*    WAY WE-FILE-ID AND WE-FILE-STATUS ALREADY DO.
106700 Z0900-ERROR-ROUTINE.
106800     MOVE 'POSTTRN' TO WE-PROGRAM-ID
106900     MOVE WS-ACCT-READ-COUNT TO WE-RECORD-COUNT
107000*    RECORD COUNT HERE IS HOW FAR THE ACCOUNT LOAD HAD GOTTEN
107100*    AT THE MOMENT OF THE ERROR - ON TODAY'S ONLY CALLER THAT
107200*    IS ALWAYS ZERO, SINCE THE OPEN FAILS BEFORE ANY ACCOUNT IS
107300*    EVER READ, BUT THE FIELD IS CARRIED FORWARD FROM THE
107400*    SAME ERROR-TRACE LAYOUT THE BANK-GIRO INGEST PROGRAM USES,
107500*    FOR WHEN THAT CHANGES.
107600     MOVE 'FILE OPEN OR I/O ERROR - SEE FILE STATUS'
107700         TO WE-ERROR-TEXT
107800     DISPLAY '*** ' WE-PROGRAM-ID ' ' WE-PARAGRAPH-ID
107900     DISPLAY '*** FILE: ' WE-FILE-ID ' STATUS: ' WE-FILE-STATUS
108000     DISPLAY '*** ' WE-ERROR-TEXT.
108100 Z0900-ERROR-ROUTINE-EXIT.
108200     EXIT.
