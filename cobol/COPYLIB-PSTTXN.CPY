000100*****************************************************************
000200*    COPYLIB MEMBER.....  PSTTXN
000300*    DESCRIPTION........  POSTED / REJECTED TRANSACTION OUTPUT
000400*                         RECORD LAYOUT
000500*    RECORD LENGTH......  100 BYTES, FIXED
000600*    ORDER..............  ARRIVAL ORDER (ONE OR TWO PER INPUT
000700*                         TRANSACTION - TWO FOR A TRANSFER)
000800*
000900*    USED BY THE POSTING ENGINE AS THE FD RECORD FOR
001000*    POSTED-TXN-FILE.
001100*
001200*    CHANGE LOG
001300*    88-02-11 DH   ORIGINAL COPYBOOK.
001400*    95-07-19 MKT  ADDED PST-RELATED-ACCT SO A TRANSFER'S TWO
001500*                  OUTPUT RECORDS CAN BE TIED TOGETHER BY THE
001600*                  REPORT WRITER (CR-1995-144).
001700*****************************************************************
001800    05  PST-TXN-ID                  PIC X(10).
001900    05  PST-ACCT-ID                 PIC X(10).
002000    05  PST-TYPE                    PIC X(01).
002100    05  PST-STATUS                  PIC X(01).
002200        88  PST-STATUS-POSTED               VALUE 'P'.
002300        88  PST-STATUS-REJECTED             VALUE 'R'.
002400    05  PST-REASON                  PIC X(02).
002500    05  PST-AMOUNT                  PIC S9(11)V99.
002600    05  PST-AMOUNT-X REDEFINES PST-AMOUNT
002700                                    PIC X(13).
002800    05  PST-NEW-BALANCE             PIC S9(11)V99.
002900    05  PST-RELATED-ACCT            PIC X(10).
003000    05  PST-DESC                    PIC X(30).
003100    05  FILLER                      PIC X(10).
