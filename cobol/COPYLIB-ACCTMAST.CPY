000100*****************************************************************
000200*    COPYLIB MEMBER.....  ACCTMAST
000300*    DESCRIPTION........  CUSTOMER ACCOUNT MASTER RECORD LAYOUT
000400*    RECORD LENGTH......  80 BYTES, FIXED
000500*    KEY................  ACCT-ID, ASCENDING
000600*
000700*    USED BY THE POSTING ENGINE AS:
000800*      - FD RECORD FOR ACCOUNT-MASTER-IN
000900*      - FD RECORD FOR ACCOUNT-MASTER-OUT
001000*    BOTH FD'S COPY THIS MEMBER, SO REFERENCES TO THESE FIELDS
001100*    MUST BE QUALIFIED, E.G.
001200*      MOVE ACCT-BALANCE OF ACCT-MASTER-REC-IN
001300*        TO ACCT-BALANCE OF ACCT-MASTER-REC-OUT.
001400*    NOTE - THE IN-STORAGE ACCOUNT TABLE IN THE MAIN PROGRAM
001500*    DOES NOT COPY THIS MEMBER (ITS FIELDS ARE CODED AT THE 05
001600*    LEVEL AND WON'T NEST UNDER THE OCCURS ENTRY); THE TABLE
001700*    CARRIES ITS OWN WT- PREFIXED FIELDS, KEPT IN STEP WITH
001800*    THIS LAYOUT BY HAND.
001900*
002000*    CHANGE LOG
002100*    87-06-30 DH   ORIGINAL COPYBOOK.
002200*    91-11-04 MKT  ADDED ACCT-CURRENCY FIELD FOR THE FOREIGN
002300*                  CURRENCY PROJECT (CR-1991-228).
002400*    98-09-14 RJP  Y2K REMEDIATION REVIEW - NO DATE FIELDS IN
002500*                  THIS RECORD, NO CHANGE REQUIRED.
002600*    03-04-22 LKS  FILLER WAS ONE BYTE SHORT OF THE 80-BYTE
002700*                  RECORD LENGTH NAMED ABOVE (10+10+1+1+13+3+41
002800*                  ONLY TOTALS 79) - A RECORD-LENGTH MISMATCH
002900*                  SURFACED ON THE MASTER REWRITE STEP WHEN
003000*                  OPERATIONS COMPARED YESTERDAY'S AND TODAY'S
003100*                  MASTER FILE SIZES.  FILLER WIDENED TO X(42).
003200*                  REQUEST CR-2003-057.
003300*****************************************************************
003400    05  ACCT-ID                     PIC X(10).
003500    05  ACCT-CUST-ID                PIC X(10).
003600    05  ACCT-TYPE                   PIC X(01).
003700        88  ACCT-TYPE-SAVINGS               VALUE 'S'.
003800        88  ACCT-TYPE-CHECKING              VALUE 'C'.
003900    05  ACCT-STATUS                 PIC X(01).
004000        88  ACCT-STATUS-ACTIVE              VALUE 'A'.
004100        88  ACCT-STATUS-INACTIVE            VALUE 'I'.
004200    05  ACCT-BALANCE                PIC S9(11)V99.
004300    05  ACCT-BALANCE-X REDEFINES ACCT-BALANCE
004400                                    PIC X(13).
004500    05  ACCT-CURRENCY               PIC X(03).
004600    05  FILLER                      PIC X(42).
