000100*****************************************************************
000200*    COPYLIB MEMBER.....  ERRWKSTG
000300*    DESCRIPTION........  ERROR TRACE WORKING STORAGE, USED BY
000400*                         THE Z0900-ERROR-ROUTINE PARAGRAPH
000500*                         FAMILY IN ANY FLAT-FILE BATCH PROGRAM
000600*    NOTE...............  RE-KEYED OFF FILE STATUS - THIS
000700*                         SYSTEM HAS NO DATABASE, SO THE OLD
000800*                         SQLCODE/DSNTIAR FIELDS ARE GONE.
000900*
001000*    CHANGE LOG
001100*    87-06-30 DH   ORIGINAL COPYBOOK (AS Z0900-ERROR-WKSTG,
001200*                  SQLCODE-BASED).
001300*    99-02-08 RJP  DROPPED SQLCODE/DSNTIAR FIELDS, ADDED
001400*                  WE-FILE-STATUS AND WE-FILE-ID FOR THE
001500*                  NON-DATABASE BATCH FAMILY (CR-1999-031).
001600*****************************************************************
001700 01  WS-ERROR-TRACE.
001800    05  WE-PROGRAM-ID               PIC X(08) VALUE SPACE.
001900    05  WE-PARAGRAPH-ID              PIC X(30) VALUE SPACE.
002000    05  WE-FILE-ID                  PIC X(20) VALUE SPACE.
002100    05  WE-FILE-STATUS              PIC X(02) VALUE SPACE.
002200    05  WE-RECORD-COUNT             PIC S9(07) COMP VALUE ZERO.
002300    05  WE-ERROR-TEXT                PIC X(60) VALUE SPACE.
002400    05  FILLER                      PIC X(20) VALUE SPACE.
