000100*****************************************************************
000200*    COPYLIB MEMBER.....  TXNREQ
000300*    DESCRIPTION........  DAILY TRANSACTION REQUEST RECORD LAYOUT
000400*    RECORD LENGTH......  80 BYTES, FIXED
000500*    ORDER..............  ARRIVAL ORDER, NOT KEYED
000600*
000700*    USED BY THE POSTING ENGINE AS THE FD RECORD FOR
000800*    TRANSACTION-FILE.
000900*
001000*    CHANGE LOG
001100*    88-02-11 DH   ORIGINAL COPYBOOK, THREE TXN TYPES ONLY
001200*                  (D/W/T) - SEE CLASS-CONDITION IN MAIN PGM.
001300*    94-05-02 BK   WIDENED TXN-DESC FROM 20 TO 30, SHORTENED
001400*                  FILLER TO MATCH (CR-1994-066).
001500*****************************************************************
001600    05  TXN-ID                      PIC X(10).
001700    05  TXN-TYPE                    PIC X(01).
001800    05  TXN-ACCT-ID                 PIC X(10).
001900    05  TXN-TO-ACCT-ID              PIC X(10).
002000    05  TXN-AMOUNT                  PIC 9(09)V99.
002100    05  TXN-AMOUNT-X REDEFINES TXN-AMOUNT
002200                                    PIC X(11).
002300    05  TXN-CURRENCY                PIC X(03).
002400    05  TXN-DESC                    PIC X(30).
002500    05  FILLER                      PIC X(05).
