000100*****************************************************************
000200*    COPYLIB MEMBER.....  RPTLINES
000300*    DESCRIPTION........  POSTING SUMMARY REPORT PRINT LINES
000400*    RECORD LENGTH......  132 BYTES, FIXED (PRINT LINE)
000500*
000600*    USED BY THE POSTING ENGINE AS THE FD RECORD FOR
000700*    SUMMARY-REPORT. EACH 01-LEVEL BELOW IS MOVED INTO
000800*    RPT-PRINT-LINE (THE ACTUAL FD RECORD) BEFORE THE WRITE -
000900*    SEE 320-PRINT-SUMMARY-REPORT AND CHILDREN IN THE MAIN
001000*    PROGRAM.
001100*
001200*    CHANGE LOG
001300*    89-01-30 DH   ORIGINAL COPYBOOK, HEADING AND DETAIL LINES.
001400*    93-10-08 BK   ADDED GRAND TOTAL AND COUNT LINES SO THE
001500*                  TRAILER NO LONGER NEEDS A SEPARATE RUN
001600*                  (CR-1993-201).
001700*    02-11-04 LKS  RPT-COUNT-LINE WAS RUNNING SHORT OF 132 ON
001800*                  THE OPERATIONS LOG (LABEL 26 + COUNT 7 +
001900*                  FILLER 98 ONLY TOTALED 131) - THE TRAILER
002000*                  LINE WAS ONE COLUMN NARROW ON THE NEW
002100*                  PRINTER.  FILLER WIDENED TO X(99) SO THE
002200*                  GROUP TOTALS 132.  REQUEST CR-2002-133.
002300*****************************************************************
002400    05  RPT-TITLE-LINE.
002500        10  FILLER                  PIC X(40) VALUE SPACE.
002600        10  RPT-TITLE-TEXT          PIC X(38)
002700                VALUE 'DAILY ACCOUNT TRANSACTION POSTING RUN'.
002800        10  FILLER                  PIC X(54) VALUE SPACE.
002900    05  RPT-HEADING-LINE-1.
003000        10  RPT-H1-ACCT             PIC X(12) VALUE 'ACCOUNT ID'.
003100        10  RPT-H1-DEP              PIC X(16) VALUE 'DEPOSITS'.
003200        10  RPT-H1-WDR              PIC X(16) VALUE 'WITHDRAWALS'.
003300        10  RPT-H1-TIN              PIC X(16)
003400                VALUE 'TRANSFERS IN'.
003500        10  RPT-H1-TOUT             PIC X(16)
003600                VALUE 'TRANSFERS OUT'.
003700        10  RPT-H1-BAL              PIC X(18) VALUE 'END BALANCE'.
003800        10  FILLER                  PIC X(38) VALUE SPACE.
003900    05  RPT-DETAIL-LINE.
004000        10  RPT-D-ACCT-ID           PIC X(10).
004100        10  FILLER                  PIC X(02) VALUE SPACE.
004200        10  RPT-D-DEPOSITS          PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
004300        10  FILLER                  PIC X(02) VALUE SPACE.
004400        10  RPT-D-WITHDRAWALS       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
004500        10  FILLER                  PIC X(02) VALUE SPACE.
004600        10  RPT-D-TRANS-IN          PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
004700        10  FILLER                  PIC X(02) VALUE SPACE.
004800        10  RPT-D-TRANS-OUT         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
004900        10  FILLER                  PIC X(02) VALUE SPACE.
005000        10  RPT-D-END-BALANCE       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
005100        10  FILLER                  PIC X(22) VALUE SPACE.
005200    05  RPT-GRAND-TOTAL-LINE.
005300        10  RPT-G-LABEL             PIC X(12)
005400                VALUE 'GRAND TOTALS'.
005500        10  RPT-G-DEPOSITS          PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
005600        10  FILLER                  PIC X(02) VALUE SPACE.
005700        10  RPT-G-WITHDRAWALS       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
005800        10  FILLER                  PIC X(02) VALUE SPACE.
005900        10  RPT-G-TRANS-IN          PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
006000        10  FILLER                  PIC X(02) VALUE SPACE.
006100        10  RPT-G-TRANS-OUT         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
006200        10  FILLER                  PIC X(02) VALUE SPACE.
006300        10  RPT-G-END-BALANCE       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
006400        10  FILLER                  PIC X(22) VALUE SPACE.
006500    05  RPT-COUNT-LINE.
006600        10  RPT-C-LABEL             PIC X(26).
006700        10  RPT-C-COUNT             PIC ZZZ,ZZ9.
006800        10  FILLER                  PIC X(99) VALUE SPACE.
